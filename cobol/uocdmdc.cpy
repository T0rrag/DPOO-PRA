000100******************************************************************
000200* UOCDMDC  --  MINUTEN-BEDARFS-TABELLE EINTRAG                  *
000300*                                                                *
000400* Letzte Aenderung :: 1991-02-11                                *
000500* Letzte Version   :: A.00.00                                   *
000600* Kurzbeschreibung :: Satzbild fuer einen Eintrag der zyklischen *
000700*                     Bedarfskurve (DEMAND-FORECAST-Datei).      *
000800* Auftrag           :: UOCTRON-1                                *
000900*----------------------------------------------------------------*
001000* Vers.  | Datum     | von | Kommentar                          *
001100*--------|-----------|-----|------------------------------------*
001200* A.00.00| 1991-02-11| HRB | Neuerstellung                       *
001300*----------------------------------------------------------------*
001400*
001500* UOCLDR0M liest die DEMAND-FORECAST-Datei einmal in Datei-       *
001600* reihenfolge in diese Tabelle (EXTERNAL); UOCSIM0M durchlaeuft  *
001700* sie zyklisch ueber MINUTE-INDEX MOD DMD-TABLE-GRENZE.          *
001800*
001900 01  DEMAND-FORECAST-ENTRY.
002000     05  DMD-TIME-HHMMSS         PIC 9(06).
002100     05  DMD-TIME-GROUPS REDEFINES DMD-TIME-HHMMSS.
002200         10  DMD-TIME-HH         PIC 9(02).
002300         10  DMD-TIME-MI         PIC 9(02).
002400         10  DMD-TIME-SS         PIC 9(02).
002500     05  DMD-MW                  PIC S9(07)V9(02).
002600     05  FILLER                  PIC X(10).
