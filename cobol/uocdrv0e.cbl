000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     UOCDRV0O.
000400 AUTHOR.         H. R. BRANDT.
000500 INSTALLATION.   AKQ REGIONALRECHENZENTRUM - KRAFTWERKSLEITSTAND.
000600 DATE-WRITTEN.   1991-02-11.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - LEITSTANDBATCH.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2000-03-22                                *
001200* Letzte Version   :: C.04.00                                   *
001300* Kurzbeschreibung :: Hauptprogramm UOCTRON-Wiederanlaufmodell.  *
001400*                     Ruft UOCLDR0M einmal zum Laden/Klassifi-   *
001500*                     zieren, dann UOCSIM0M 2160 mal (eine Minute*
001600*                     je Aufruf) und schreibt je Minute einen     *
001700*                     MINUTE-RESULT-Satz auf die Ausgabedatei.   *
001800* Auftrag           :: UOCTRON-1                                *
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.  | Datum     | von | Kommentar                           *
002200*--------|-----------|-----|-------------------------------------*
002300* A.00.00| 1991-02-11| HRB | Neuerstellung (Req. UOCTRON-1)       *
002400* B.01.00| 1991-04-09| KS  | Aufruf UOCSIM0M und Schreiben der    *
002500*        |           |     | MINUTE-RESULT-Datei eingebaut        *
002600* B.02.00| 1992-07-09| KS  | Laufstatistik (Minuten unter Ziel-   *
002700*        |           |     | stabilitaet 0,70) im Nachlauf ergaenzt*
002800*        |           |     | (Req. UOCTRON-4)                     *
002900* C.03.00| 1999-01-11| WAL | Jahr-2000-Umstellung - Pruefvermerk  *
003000*        |           |     | (Datumsfelder liegen in UOCLDR0M/     *
003100*        |           |     | UOCSIM0M, hier keine Aenderung nötig)*
003150* C.04.00| 2000-03-22| WAL | Jahr-2000-Nachkontrolle nach Melde-   *
003160*        |           |     | aufkommen Leitstand: FUNCTION WHEN-  *
003170*        |           |     | COMPILED liefert 2-stelliges Jahr im *
003180*        |           |     | Kopfausdruck - reine Anzeigesache,   *
003190*        |           |     | Laufergebnis/MINUTE-RESULT-Datei     *
003195*        |           |     | unberuehrt, keine Aenderung noetig   *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* ---------------------
003600* UOCDRV0O ist das einzige Hauptprogramm des Wiederanlaufmodells.
003700* Es oeffnet die Ausgabedatei MINUTE-RESULT-FILE, ruft UOCLDR0M
003800* einmal auf (Laden Kraftwerksstamm + Bedarfskurve in die
003900* EXTERNAL-Tabellen), durchlaeuft anschliessend die 2160 Minuten
004000* des simulierten 36-Stunden-Wiederanlaufs (PERFORM B110 je Minute,
004100* CALL "UOCSIM0M") und schreibt den von UOCSIM0M gelieferten Satz
004200* unveraendert auf die Ausgabedatei.  Im Nachlauf wird gezaehlt,
004300* in wievielen Minuten die Zielstabilitaet 0,70 nicht erreicht
004400* wurde, und als kurze Laufstatistik angezeigt.
004500*
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MINUTE-RESULT-FILE  ASSIGN TO RESULTFL
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS MRES-FILE-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  MINUTE-RESULT-FILE.
006300 COPY UOCRESC OF "=UOCLIB".
006400*
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000     05      C4-MINUTE-IDX       PIC S9(05) COMP.
007100     05      C4-MAX-MINUTE-IDX   PIC S9(05) COMP VALUE 2159.
007150     05      FILLER              PIC X(04).
007200*
007300*--------------------------------------------------------------------*
007400* Display-Felder: Praefix D
007500*--------------------------------------------------------------------*
007600 01          DISPLAY-FELDER.
007700     05      D-NUM4              PIC -9(04).
007800     05      D-NUM5              PIC -9(05).
007850     05      FILLER              PIC X(04).
007900*
008000*--------------------------------------------------------------------*
008100* Felder mit konstantem Inhalt: Praefix K
008200*--------------------------------------------------------------------*
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL             PIC X(08)   VALUE "UOCDRV0O".
008500     05      K-STABILITY-FLOOR   PIC S9V9(02) VALUE 0.70.
008550     05      FILLER              PIC X(04).
008600*
008700*----------------------------------------------------------------*
008800* Conditional-Felder
008900*----------------------------------------------------------------*
009000 01          SCHALTER.
009100     05      MRES-FILE-STATUS    PIC X(02).
009200         88  MRES-FILE-OK                   VALUE "00".
009300     05      PRG-STATUS          PIC 9       VALUE ZERO.
009400         88  PRG-OK                          VALUE ZERO.
009500         88  PRG-ABBRUCH                     VALUE 2.
009550     05      FILLER              PIC X(04).
009600*
009700*----------------------------------------------------------------*
009800* Laufstatistik Nachlauf - Praefix RS
009900*----------------------------------------------------------------*
010000 01          RUN-STATS.
010100     05      RS-TOTAL-MINUTES    PIC S9(05) COMP VALUE ZERO.
010200     05      RS-BELOW-FLOOR-CNT  PIC S9(05) COMP VALUE ZERO.
010300     05      RS-BELOW-FLOOR-DISP PIC ZZZZ9.
010400     05      RS-BF-GROUPS REDEFINES RS-BELOW-FLOOR-DISP.
010500         10  FILLER              PIC X(03).
010600         10  RS-BF-LAST2         PIC X(02).
010700     05      FILLER              PIC X(08).
010800*
010900*----------------------------------------------------------------*
011000* Uebergabe an UOCLDR0M - Praefix LINK (wie Satzbild des Moduls)
011100*----------------------------------------------------------------*
011200 01          LINK-REC-LDR.
011300     05      LINK-HDR-LDR.
011400         10  LINK-RC-LDR             PIC S9(04) COMP.
011500     05      LINK-DATA-LDR.
011600         10  LINK-PLANT-COUNT        PIC S9(04) COMP.
011700         10  LINK-DEMAND-COUNT       PIC S9(04) COMP.
011800         10  LINK-REJECT-COUNT       PIC S9(04) COMP.
011850         10  FILLER                  PIC X(04).
011900*
012000*----------------------------------------------------------------*
012100* Uebergabe an UOCSIM0M - Praefix LINK (wie Satzbild des Moduls)
012200*----------------------------------------------------------------*
012300 01          LINK-REC-SIM.
012400     05      LINK-HDR-SIM.
012500         10  LINK-RC-SIM             PIC S9(04) COMP.
012600         10  LINK-MINUTE-INDEX       PIC S9(05) COMP.
012700     05      LINK-DATA-SIM.
012800         COPY UOCRESC OF "=UOCLIB"
012900             REPLACING ==01  MINUTE-RESULT-RECORD==
013000                    BY ==10  MINUTE-RESULT-SIM==.
013100*
013200 PROCEDURE DIVISION.
013300******************************************************************
013400* Steuerungs-Section
013500******************************************************************
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     IF  SHOW-VERSION
013900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014000         STOP RUN
014100     END-IF
014200*
014300     PERFORM B000-VORLAUF
014400     IF  PRG-ABBRUCH
014500         CONTINUE
014600     ELSE
014700         PERFORM B100-VERARBEITUNG
014800     END-IF
014900     PERFORM B090-ENDE
015000     STOP RUN
015100     .
015200 A100-99.
015300     EXIT.
015400******************************************************************
015500* Vorlauf - Ausgabedatei oeffnen, Stammdaten/Bedarf laden lassen
015600******************************************************************
015700 B000-VORLAUF SECTION.
015800 B000-00.
015900     MOVE ZERO TO PRG-STATUS
016000     MOVE ZERO TO RS-TOTAL-MINUTES RS-BELOW-FLOOR-CNT
016100*
016200     OPEN OUTPUT MINUTE-RESULT-FILE
016300     IF NOT MRES-FILE-OK
016400         DISPLAY K-MODUL " - OPEN MINUTE-RESULT-FILE FEHLGESCHLAGEN "
016500                 MRES-FILE-STATUS
016600         SET PRG-ABBRUCH TO TRUE
016700         GO TO B000-99
016800     END-IF
016900*
017000     MOVE ZERO TO LINK-RC-LDR
017100     CALL "UOCLDR0M" USING LINK-REC-LDR
017200     EVALUATE LINK-RC-LDR
017300         WHEN ZERO
017400             DISPLAY K-MODUL " - UOCLDR0M: " LINK-PLANT-COUNT
017500                     " KRAFTWERKE, " LINK-DEMAND-COUNT
017600                     " BEDARFSPUNKTE, " LINK-REJECT-COUNT
017700                     " ZURUECKGEWIESEN"
017800         WHEN 9999
017900             DISPLAY K-MODUL " - UOCLDR0M MELDET ABBRUCH"
018000             SET PRG-ABBRUCH TO TRUE
018100         WHEN OTHER
018200             MOVE LINK-RC-LDR TO D-NUM4
018300             DISPLAY K-MODUL " - UNBEKANNTER RC AUS UOCLDR0M: " D-NUM4
018400             SET PRG-ABBRUCH TO TRUE
018500     END-EVALUATE
018600     .
018700 B000-99.
018800     EXIT.
018900******************************************************************
019000* Verarbeitung - 2160 Minuten (0-2159) simulieren und ausschreiben
019100******************************************************************
019200 B100-VERARBEITUNG SECTION.
019300 B100-00.
019400     MOVE ZERO TO C4-MINUTE-IDX
019500     PERFORM B110-SIMULATE-MINUTE
019600         UNTIL C4-MINUTE-IDX > C4-MAX-MINUTE-IDX OR PRG-ABBRUCH
019700     .
019800 B100-99.
019900     EXIT.
020000*
020100 B110-SIMULATE-MINUTE SECTION.
020200 B110-00.
020300     MOVE C4-MINUTE-IDX TO LINK-MINUTE-INDEX
020400     MOVE ZERO          TO LINK-RC-SIM
020500     CALL "UOCSIM0M" USING LINK-REC-SIM
020600*
021000     IF LINK-RC-SIM NOT = ZERO
021100         MOVE LINK-RC-SIM TO D-NUM4
021200         DISPLAY K-MODUL " - UOCSIM0M MELDET RC: " D-NUM4
021300                 " BEI MINUTE " C4-MINUTE-IDX
021400         SET PRG-ABBRUCH TO TRUE
021500     ELSE
021600         MOVE MINUTE-RESULT-SIM TO MINUTE-RESULT-RECORD
021700         WRITE MINUTE-RESULT-RECORD
021800         ADD 1 TO RS-TOTAL-MINUTES
021900         IF RES-AVG-STABILITY OF MINUTE-RESULT-RECORD < K-STABILITY-FLOOR
022000             ADD 1 TO RS-BELOW-FLOOR-CNT
022100         END-IF
022200     END-IF
022300*
022400     ADD 1 TO C4-MINUTE-IDX
022500     .
022600 B110-99.
022700     EXIT.
022800******************************************************************
022900* Nachlauf - Ausgabedatei schliessen, Laufstatistik anzeigen
023000******************************************************************
023100 B090-ENDE SECTION.
023200 B090-00.
023300     IF  MRES-FILE-OK
023400         CLOSE MINUTE-RESULT-FILE
023500     END-IF
023600*
023700     IF  PRG-ABBRUCH
023800         DISPLAY K-MODUL " >>> LAUF ABGEBROCHEN <<<"
023900     ELSE
024000         MOVE RS-BELOW-FLOOR-CNT TO RS-BELOW-FLOOR-DISP
024100         MOVE RS-TOTAL-MINUTES   TO D-NUM5
024200         DISPLAY K-MODUL " - LAUF BEENDET: " D-NUM5
024300                 " MINUTEN GESCHRIEBEN, " RS-BELOW-FLOOR-DISP
024400                 " UNTER ZIELSTABILITAET 0,70"
024600     END-IF
024700     .
024800 B090-99.
024900     EXIT.
