000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     UOCLDR0M.
000400 AUTHOR.         H. R. BRANDT.
000500 INSTALLATION.   AKQ REGIONALRECHENZENTRUM - KRAFTWERKSLEITSTAND.
000600 DATE-WRITTEN.   1991-02-11.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - LEITSTANDBATCH.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2000-06-07                                *
001200* Letzte Version   :: A.05.00                                   *
001300* Kurzbeschreibung :: Lade- und Klassifikationsmodul fuer das   *
001400*                     UOCTRON-Wiederanlaufmodell.  Liest die     *
001500*                     Kraftwerksstammdatei und die Bedarfskurve  *
001600*                     und baut die beiden EXTERNAL-Tabellen auf *
001700*                     die von UOCSIM0M je Minute gelesen werden. *
001800* Auftrag           :: UOCTRON-1                                *
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.  | Datum     | von | Kommentar                           *
002200*--------|-----------|-----|-------------------------------------*
002300* A.00.00| 1991-02-11| HRB | Neuerstellung (Req. UOCTRON-1)       *
002400* A.01.00| 1991-03-04| HRB | Klassifikationstabelle fuer alle 9  *
002500*        |           |     | Brennstoff-/Anlagentypen ergaenzt   *
002600* A.02.00| 1991-04-02| KS  | Normalisierung PLANT-NORMALIZED-TYPE*
002700*        |           |     | ergaenzt (Anzeige-/Gruppierschluessl)*
002800* A.03.00| 1993-09-20| KS  | Pruefung Breitengrad/Stabilitaet auf *
002900*        |           |     | Wertebereich, Satz wird bei Verstoss *
003000*        |           |     | zurueckgewiesen (Req. UOCTRON-7)     *
003100* A.03.01| 1994-02-14| WAL | Fehler bei 6. Feld (Stadtname enth.  *
003200*        |           |     | Komma) behoben - Rest der Zeile wird *
003300*        |           |     | jetzt als ein Feld genommen          *
003400* A.04.00| 1998-11-02| WAL | Jahr-2000-Umstellung: TAL-JHJJ jetzt *
003500*        |           |     | 4-stellig in allen Datumsfeldern     *
003550* A.05.00| 2000-06-07| KS  | Jahr-2000-Nachkontrolle Bedarfskurve: *
003560*        |           |     | erste Bedarfsdatei mit JHJJ 2000 lief *
003570*        |           |     | fehlerfrei durch D900-PARSE-DECIMAL - *
003580*        |           |     | Pruefvermerk, keine Aenderung noetig  *
003590*        |           |     | (Req. UOCTRON-12)                    *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* ---------------------
004000* UOCLDR0M wird von UOCDRV0O einmal zu Beginn des Laufs gerufen.
004100* Es oeffnet selbst die beiden Eingabedateien PLANT-MASTER-FILE
004200* und DEMAND-FORECAST-FILE, liest sie sequentiell (Kommentar- und
004300* Leerzeilen werden uebersprungen), klassifiziert jeden Kraft-
004400* werkssatz nach der Tabelle in C300-CLASSIFY-PLANT und haengt
004500* ihn in Dateireihenfolge an die EXTERNAL-Tabelle FLEET-TABLE an;
004600* die Bedarfssaetze werden unveraendert in DMD-TABLE abgelegt.
004700* Rueckgabe an UOCDRV0O ueber LINK-RC (0 = OK, 9999 = Abbruch).
004800*
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PLANT-MASTER-FILE   ASSIGN TO PLANTMST
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS PLNT-FILE-STATUS.
006500     SELECT DEMAND-FORECAST-FILE ASSIGN TO DEMANDFC
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS DMD-FILE-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  PLANT-MASTER-FILE
007300     RECORD IS VARYING IN SIZE
007400             FROM 01 TO 200 CHARACTERS
007500             DEPENDING ON PLNT-REC-LEN.
007600 01  PLANT-MASTER-LINE           PIC X(200).
007700*
007800 FD  DEMAND-FORECAST-FILE
007900     RECORD IS VARYING IN SIZE
008000             FROM 01 TO 040 CHARACTERS
008100             DEPENDING ON DMD-REC-LEN.
008200 01  DEMAND-FORECAST-LINE        PIC X(040).
008300*
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008700*--------------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-ANZ              PIC S9(04) COMP.
009000     05      C4-COUNT            PIC S9(04) COMP.
009100     05      C4-I1               PIC S9(04) COMP.
009200     05      C4-I2               PIC S9(04) COMP.
009300     05      C4-LEN              PIC S9(04) COMP.
009400     05      C4-PTR              PIC S9(04) COMP.
009500     05      C4-START            PIC S9(04) COMP.
009600     05      C9-PLNT-COUNT       PIC S9(09) COMP.
009700     05      C9-DMD-COUNT        PIC S9(09) COMP.
009800     05      C9-REJECT-COUNT     PIC S9(09) COMP.
009850     05      FILLER              PIC X(04).
009900*
010000 01          PLNT-REC-LEN        PIC 9(04) COMP.
010100 01          DMD-REC-LEN         PIC 9(04) COMP.
010200*
010300*--------------------------------------------------------------------*
010400* Display-Felder: Praefix D
010500*--------------------------------------------------------------------*
010600 01          DISPLAY-FELDER.
010700     05      D-NUM4              PIC -9(04).
010800     05      D-NUM9              PIC -9(09).
010850     05      FILLER              PIC X(04).
010900*
011000*--------------------------------------------------------------------*
011100* Felder mit konstantem Inhalt: Praefix K
011200*--------------------------------------------------------------------*
011300 01          KONSTANTE-FELDER.
011400     05      K-MODUL             PIC X(08)   VALUE "UOCLDR0M".
011500     05      K-MAX-FLEET         PIC S9(04) COMP VALUE 100.
011600     05      K-MAX-DMD           PIC S9(04) COMP VALUE 1440.
011650     05      FILLER              PIC X(04).
011700*
011800*----------------------------------------------------------------*
011900* Conditional-Felder
012000*----------------------------------------------------------------*
012100 01          SCHALTER.
012200     05      PLNT-FILE-STATUS    PIC X(02).
012300         88  PLNT-FILE-OK                   VALUE "00".
012400         88  PLNT-FILE-EOF                   VALUE "10".
012500     05      DMD-FILE-STATUS     PIC X(02).
012600         88  DMD-FILE-OK                     VALUE "00".
012700         88  DMD-FILE-EOF                    VALUE "10".
012800     05      PLNT-EOF-SW         PIC X       VALUE "N".
012900         88  PLNT-AT-EOF                     VALUE "Y".
013000     05      DMD-EOF-SW          PIC X       VALUE "N".
013100         88  DMD-AT-EOF                      VALUE "Y".
013200     05      PRG-STATUS          PIC 9       VALUE ZERO.
013300         88  PRG-OK                          VALUE ZERO.
013400         88  PRG-ABBRUCH                     VALUE 2.
013500     05      LINE-REJECT-SW      PIC X       VALUE "N".
013600         88  LINE-REJECTED                   VALUE "Y".
013650     05      FILLER              PIC X(04).
013700*
013800*--------------------------------------------------------------------*
013900* weitere Arbeitsfelder: Praefix W
014000*--------------------------------------------------------------------*
014100 01          WORK-FELDER.
014200     05      W-RAW-LINE          PIC X(200).
014300*            Kommadelimitierte Felder der Stammdatenzeile
014400     05      W-TOK-TYPE          PIC X(20).
014500     05      W-TOK-NAME          PIC X(40).
014600     05      W-TOK-LAT           PIC X(18).
014700     05      W-TOK-LONG          PIC X(18).
014800     05      W-TOK-CITY          PIC X(30).
014900     05      W-TOK-REST          PIC X(40).
015000*            Ueber die UNSTRING-Zeiger erfasste Teillaengen
015100     05      W-TOK-TYPE-LEN      PIC S9(04) COMP.
015200     05      W-TOK-NAME-LEN      PIC S9(04) COMP.
015300     05      W-TOK-LAT-LEN       PIC S9(04) COMP.
015400     05      W-TOK-LONG-LEN      PIC S9(04) COMP.
015500     05      W-TOK-CITY-LEN      PIC S9(04) COMP.
015600     05      W-UC-TYPE           PIC X(20).
015700*            Kommadelimitierte Felder der Bedarfszeile
015800     05      W-DMD-TIME-TOK      PIC X(08).
015900     05      W-DMD-MW-TOK        PIC X(18).
015950     05      FILLER              PIC X(04).
016000*
016100*--------------------------------------------------------------------*
016200* Generische Dezimalzerlegung: Praefix WP (wird von D900 benutzt)
016300*--------------------------------------------------------------------*
016400 01          PARSE-FELDER.
016500     05      WP-TEXT             PIC X(18).
016600     05      WP-SIGN             PIC X.
016700     05      WP-RAW-INT          PIC X(07).
016800     05      WP-RAW-FRAC         PIC X(06).
016900     05      WP-LEN-INT          PIC S9(04) COMP.
017000     05      WP-LEN-FRAC         PIC S9(04) COMP.
017100     05      WP-RJ-INT           PIC X(07).
017200     05      WP-RJ-FRAC          PIC X(06).
017300     05      WP-INT-NUM          PIC 9(07).
017400     05      WP-FRAC-NUM         PIC 9(06).
017500     05      WP-RESULT           PIC S9(07)V9(06).
017550     05      FILLER              PIC X(04).
017600*
017700*--------------------------------------------------------------------*
017800* Kraftwerks-Klassifikationssatz (C300) - Praefix CL
017900*--------------------------------------------------------------------*
018000 01          CLASSIFY-FELDER.
018100     05      CL-CLASS            PIC X(09).
018200     05      CL-FUEL             PIC X(14).
018300     05      CL-STABILITY        PIC S9V9(02).
018400     05      CL-RESTART-MIN      PIC S9(05) COMP.
018500     05      CL-NORM-TYPE        PIC X(20).
018550     05      FILLER              PIC X(04).
018600*
018700 COPY UOCPLNTC OF "=UOCLIB".
018800 COPY UOCDMDC  OF "=UOCLIB".
018900*
019000*--------------------------------------------------------------------*
019100* EXTERNAL-Tabellen - von UOCSIM0M und UOCDRV0O mitbenutzt
019200*--------------------------------------------------------------------*
019300 01          FLEET-TABLE IS EXTERNAL.
019400     05      FLEET-ENTRY-COUNT   PIC S9(04) COMP.
019500     05      FLEET-ENTRY OCCURS 100 TIMES
019600                         INDEXED BY FLEET-IDX.
019700         COPY UOCPLNTC OF "=UOCLIB"
019800             REPLACING ==01  PLANT-FLEET-ENTRY== BY ==10  FLEET-PLANT-REC==.
020000*
020100 01          DMD-TABLE IS EXTERNAL.
020200     05      DMD-ENTRY-COUNT     PIC S9(04) COMP.
020300     05      DMD-ENTRY OCCURS 1440 TIMES
020400                         INDEXED BY DMD-IDX.
020500         COPY UOCDMDC OF "=UOCLIB"
020600             REPLACING ==01  DEMAND-FORECAST-ENTRY== BY ==10  DMD-SLOT-REC==.
021000*
021100 LINKAGE SECTION.
021200*-->    Uebergabe aus Hauptprogramm UOCDRV0O
021300 01      LINK-REC.
021400     05  LINK-HDR.
021500         10 LINK-RC                 PIC S9(04) COMP.
021600*           0    = OK
021700*           9999 = Programmabbruch - Hauptprogramm muss reagieren
021800     05  LINK-DATA.
021900         10 LINK-PLANT-COUNT        PIC S9(04) COMP.
022000         10 LINK-DEMAND-COUNT       PIC S9(04) COMP.
022100         10 LINK-REJECT-COUNT       PIC S9(04) COMP.
022200*
022300 PROCEDURE DIVISION USING LINK-REC.
022400******************************************************************
022500* Steuerungs-Section
022600******************************************************************
022700 A100-STEUERUNG SECTION.
022800 A100-00.
022900     IF  SHOW-VERSION
023000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
023100         STOP RUN
023200     END-IF
023300*
023400     PERFORM B000-VORLAUF
023500     IF  PRG-ABBRUCH
023600         CONTINUE
023700     ELSE
023800         PERFORM B100-VERARBEITUNG
023900     END-IF
024000     PERFORM B090-ENDE
024100     EXIT PROGRAM
024200     .
024300 A100-99.
024400     EXIT.
024500******************************************************************
024600* Vorlauf - Dateien oeffnen
024700******************************************************************
024800 B000-VORLAUF SECTION.
024900 B000-00.
025000     MOVE ZERO TO C9-PLNT-COUNT C9-DMD-COUNT C9-REJECT-COUNT
025100     MOVE ZERO TO FLEET-ENTRY-COUNT DMD-ENTRY-COUNT
025200*
025300     OPEN INPUT PLANT-MASTER-FILE
025400     IF NOT PLNT-FILE-OK
025500        DISPLAY K-MODUL " - OPEN PLANT-MASTER-FILE FEHLGESCHLAGEN "
025600                PLNT-FILE-STATUS
025700        SET PRG-ABBRUCH TO TRUE
025800     END-IF
025900*
026000     OPEN INPUT DEMAND-FORECAST-FILE
026100     IF NOT DMD-FILE-OK
026200        DISPLAY K-MODUL " - OPEN DEMAND-FORECAST-FILE FEHLGESCHLAGEN "
026300                DMD-FILE-STATUS
026400        SET PRG-ABBRUCH TO TRUE
026500     END-IF
026600     .
026700 B000-99.
026800     EXIT.
026900******************************************************************
027000* Verarbeitung - Stammdaten laden/klassifizieren, Bedarf laden
027100******************************************************************
027200 B100-VERARBEITUNG SECTION.
027300 B100-00.
027400     PERFORM C100-LOAD-PLANTS
027500     PERFORM C200-LOAD-DEMAND
027600     MOVE FLEET-ENTRY-COUNT   TO LINK-PLANT-COUNT
027700     MOVE DMD-ENTRY-COUNT     TO LINK-DEMAND-COUNT
027800     MOVE C9-REJECT-COUNT     TO LINK-REJECT-COUNT
027900     .
028000 B100-99.
028100     EXIT.
028200******************************************************************
028300* Stammdatei PLANT-MASTER lesen, klassifizieren, anhaengen
028400******************************************************************
028500 C100-LOAD-PLANTS SECTION.
028600 C100-00.
028700     MOVE "N" TO PLNT-EOF-SW
028800     PERFORM C110-READ-PLANT
028900     PERFORM C120-PROCESS-PLANT
029000         UNTIL PLNT-AT-EOF
029100     CLOSE PLANT-MASTER-FILE
029200     .
029300 C100-99.
029400     EXIT.
029500*
029600 C110-READ-PLANT SECTION.
029700 C110-00.
029800     READ PLANT-MASTER-FILE
029900         AT END
030000             SET PLNT-AT-EOF TO TRUE
030100     END-READ
030200     .
030300 C110-99.
030400     EXIT.
030500*
030600 C120-PROCESS-PLANT SECTION.
030700 C120-00.
030800     MOVE "N" TO LINE-REJECT-SW
030900     MOVE SPACES TO W-RAW-LINE
031000     MOVE PLANT-MASTER-LINE(1:PLNT-REC-LEN) TO W-RAW-LINE
031100*
031200*    Kommentar- und Leerzeilen werden uebersprungen
031300     IF  W-RAW-LINE = SPACES
031350         OR W-RAW-LINE(1:1) = "#"
031400            CONTINUE
031500     ELSE
031600         PERFORM C130-SPLIT-PLANT-LINE
031700         IF NOT LINE-REJECTED
031800             PERFORM C300-CLASSIFY-PLANT
031900             PERFORM C140-APPEND-FLEET-ENTRY
032000         ELSE
032100             ADD 1 TO C9-REJECT-COUNT
032200         END-IF
032300     END-IF
032400*
032500     PERFORM C110-READ-PLANT
032600     .
032700 C120-99.
032800     EXIT.
032900******************************************************************
033000* Kommadelimitierte Stammdatenzeile zerlegen (6 Felder max.,
033100* das 6. Feld - PLANT-MAX-CAP-MW - ist der Zeilenrest ab dem
033200* 5. Komma, damit Stadtname mit Komma nicht zum Abbruch fuehrt)
033300******************************************************************
033400 C130-SPLIT-PLANT-LINE SECTION.
033500 C130-00.
033600     MOVE SPACES TO W-TOK-TYPE W-TOK-NAME W-TOK-LAT
033700                     W-TOK-LONG W-TOK-CITY W-TOK-REST
033800     UNSTRING W-RAW-LINE DELIMITED BY ","
033900         INTO W-TOK-TYPE  COUNT IN W-TOK-TYPE-LEN
034000              W-TOK-NAME  COUNT IN W-TOK-NAME-LEN
034100              W-TOK-LAT   COUNT IN W-TOK-LAT-LEN
034200              W-TOK-LONG  COUNT IN W-TOK-LONG-LEN
034300              W-TOK-CITY  COUNT IN W-TOK-CITY-LEN
034400              W-TOK-REST
034500         WITH POINTER C4-PTR
034600     END-UNSTRING
034700*
034800     IF  W-TOK-TYPE-LEN = ZERO OR W-TOK-NAME-LEN = ZERO
034900                               OR W-TOK-LAT-LEN  = ZERO
035000                               OR W-TOK-LONG-LEN = ZERO
035100                               OR W-TOK-CITY-LEN = ZERO
035200         SET LINE-REJECTED TO TRUE
035300     END-IF
035400     .
035500 C130-99.
035600     EXIT.
035700******************************************************************
035800* Anlegen eines Fleet-Tabelleneintrags am Dateiende
035900******************************************************************
036000 C140-APPEND-FLEET-ENTRY SECTION.
036100 C140-00.
036200     IF  FLEET-ENTRY-COUNT >= K-MAX-FLEET
036300         DISPLAY K-MODUL " - FLEET-TABLE VOLL, SATZ UEBERSPRUNGEN"
036400         ADD 1 TO C9-REJECT-COUNT
036500     ELSE
036600         ADD 1 TO FLEET-ENTRY-COUNT
036700         SET FLEET-IDX TO FLEET-ENTRY-COUNT
036800         MOVE W-TOK-TYPE(1:W-TOK-TYPE-LEN) TO PLNT-TYPE-RAW
036900                                             OF FLEET-PLANT-REC(FLEET-IDX)
037000         MOVE W-TOK-NAME(1:W-TOK-NAME-LEN) TO PLNT-NAME
037100                                             OF FLEET-PLANT-REC(FLEET-IDX)
037200         MOVE W-TOK-CITY(1:W-TOK-CITY-LEN) TO PLNT-CITY
037300                                             OF FLEET-PLANT-REC(FLEET-IDX)
037400*
037500         MOVE W-TOK-LAT(1:W-TOK-LAT-LEN)   TO WP-TEXT
037600         PERFORM D900-PARSE-DECIMAL
037700         MOVE WP-RESULT TO PLNT-LATITUDE OF FLEET-PLANT-REC(FLEET-IDX)
037800*
037900         MOVE W-TOK-LONG(1:W-TOK-LONG-LEN) TO WP-TEXT
038000         PERFORM D900-PARSE-DECIMAL
038100         MOVE WP-RESULT TO PLNT-LONGITUDE OF FLEET-PLANT-REC(FLEET-IDX)
038200*
038300         MOVE W-TOK-REST TO WP-TEXT
038400         PERFORM D900-PARSE-DECIMAL
038500         MOVE WP-RESULT TO PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
038600*
038700         MOVE CL-CLASS       TO PLNT-CLASS       OF FLEET-PLANT-REC(FLEET-IDX)
038800         MOVE CL-FUEL        TO PLNT-FUEL-TYPE   OF FLEET-PLANT-REC(FLEET-IDX)
038900         MOVE CL-STABILITY   TO PLNT-STABILITY   OF FLEET-PLANT-REC(FLEET-IDX)
039000         MOVE CL-RESTART-MIN TO PLNT-RESTART-MINUTES
039100                                             OF FLEET-PLANT-REC(FLEET-IDX)
039200         MOVE CL-NORM-TYPE   TO PLNT-NORMALIZED-TYPE
039300                                             OF FLEET-PLANT-REC(FLEET-IDX)
039400*
039500*        A.03.00 - Wertebereichspruefung (Breitengrad, Stabilitaet);
039600*        Verstoss fuehrt zur Zurueckweisung des ganzen Satzes
039700         IF  PLNT-LATITUDE OF FLEET-PLANT-REC(FLEET-IDX) < -90
039800          OR PLNT-LATITUDE OF FLEET-PLANT-REC(FLEET-IDX) > 90
039900          OR CL-STABILITY < 0
040000          OR CL-STABILITY > 1
040100             DISPLAY K-MODUL " - SATZ AUSSERHALB WERTEBEREICH, "
040200                     "ZURUECKGEWIESEN: " W-TOK-NAME
040300             SUBTRACT 1 FROM FLEET-ENTRY-COUNT
040400             ADD 1 TO C9-REJECT-COUNT
040500         END-IF
040600     END-IF
040700     .
040800 C140-99.
040900     EXIT.
041000******************************************************************
041100* Klassifikationstabelle - Typ/Klasse/Brennstoff/Stabilitaet/
041200* Restartzeit (Minuten) und normalisierter Anzeigename
041300******************************************************************
041400 C300-CLASSIFY-PLANT SECTION.
041500 C300-00.
041600     MOVE W-TOK-TYPE(1:W-TOK-TYPE-LEN) TO W-UC-TYPE
041700     INSPECT W-UC-TYPE
041800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
041900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042000*
042100     EVALUATE TRUE
042200         WHEN W-UC-TYPE(1:7)  = "NUCLEAR"
042300             MOVE "NUCLEAR  "        TO CL-CLASS
042400             MOVE SPACES             TO CL-FUEL
042500             MOVE 1.00               TO CL-STABILITY
042600             MOVE 1440               TO CL-RESTART-MIN
042700             MOVE "Nuclear"          TO CL-NORM-TYPE
042800         WHEN W-UC-TYPE(1:4)  = "COAL"
042900             MOVE "THERMAL  "        TO CL-CLASS
043000             MOVE "COAL          "   TO CL-FUEL
043100             MOVE 0.90               TO CL-STABILITY
043200             MOVE 480                TO CL-RESTART-MIN
043300             MOVE "Coal"             TO CL-NORM-TYPE
043400         WHEN W-UC-TYPE(1:8)  = "FUEL_GAS"
043500             MOVE "THERMAL  "        TO CL-CLASS
043600             MOVE "FUEL_GAS      "   TO CL-FUEL
043700             MOVE 0.60               TO CL-STABILITY
043800             MOVE 240                TO CL-RESTART-MIN
043900             MOVE "Fuel gas"         TO CL-NORM-TYPE
044000         WHEN W-UC-TYPE(1:14) = "COMBINED_CYCLE"
044100             MOVE "THERMAL  "        TO CL-CLASS
044200             MOVE "COMBINED_CYCLE"   TO CL-FUEL
044300             MOVE 0.70               TO CL-STABILITY
044400             MOVE 120                TO CL-RESTART-MIN
044500             MOVE "Combined cycle"   TO CL-NORM-TYPE
044600         WHEN W-UC-TYPE(1:7)  = "BIOMASS"
044700             MOVE "THERMAL  "        TO CL-CLASS
044800             MOVE "BIOMASS       "   TO CL-FUEL
044900             MOVE 0.50               TO CL-STABILITY
045000             MOVE 180                TO CL-RESTART-MIN
045100             MOVE "Biomass"          TO CL-NORM-TYPE
045200         WHEN W-UC-TYPE(1:5)  = "HYDRO"
045300             MOVE "RENEWABLE"        TO CL-CLASS
045400             MOVE SPACES             TO CL-FUEL
045500             MOVE 0.80               TO CL-STABILITY
045600             MOVE 3                  TO CL-RESTART-MIN
045700             MOVE "Hydroelectric"    TO CL-NORM-TYPE
045800         WHEN W-UC-TYPE(1:5)  = "SOLAR"
045900             MOVE "RENEWABLE"        TO CL-CLASS
046000             MOVE SPACES             TO CL-FUEL
046100             MOVE 0.10               TO CL-STABILITY
046200             MOVE 6                  TO CL-RESTART-MIN
046300             MOVE "Solar"            TO CL-NORM-TYPE
046400         WHEN W-UC-TYPE(1:4)  = "WIND"
046500             MOVE "RENEWABLE"        TO CL-CLASS
046600             MOVE SPACES             TO CL-FUEL
046700             MOVE 0.20               TO CL-STABILITY
046800             MOVE 6                  TO CL-RESTART-MIN
046900             MOVE "Wind"             TO CL-NORM-TYPE
047000         WHEN W-UC-TYPE(1:10) = "GEOTHERMAL"
047100             MOVE "RENEWABLE"        TO CL-CLASS
047200             MOVE SPACES             TO CL-FUEL
047300             MOVE 0.70               TO CL-STABILITY
047400             MOVE 60                 TO CL-RESTART-MIN
047500             MOVE "Geothermal"       TO CL-NORM-TYPE
047600         WHEN OTHER
047700             MOVE "RENEWABLE"        TO CL-CLASS
047800             MOVE SPACES             TO CL-FUEL
047900             MOVE 0.70               TO CL-STABILITY
048000             MOVE 6                  TO CL-RESTART-MIN
048100             PERFORM D100-NORMALIZE-OTHER
048200     END-EVALUATE
048300     .
048400 C300-99.
048500     EXIT.
048600******************************************************************
048700* Anzeigename fuer nicht gelistete Typen - nur 1. Zeichen
048800* gross, Rest wie eingelesen (Regel "jeder andere Wert")
048900******************************************************************
049000 D100-NORMALIZE-OTHER SECTION.
049100 D100-00.
049200     MOVE W-TOK-TYPE(1:W-TOK-TYPE-LEN) TO CL-NORM-TYPE
049300     MOVE CL-NORM-TYPE(1:1) TO W-UC-TYPE(1:1)
049400     INSPECT W-UC-TYPE(1:1)
049500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
049600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049700     MOVE W-UC-TYPE(1:1) TO CL-NORM-TYPE(1:1)
049800     .
049900 D100-99.
050000     EXIT.
050100******************************************************************
050200* Bedarfsdatei DEMAND-FORECAST lesen und in Zyklustabelle ablegen
050300******************************************************************
050400 C200-LOAD-DEMAND SECTION.
050500 C200-00.
050600     MOVE "N" TO DMD-EOF-SW
050700     PERFORM C210-READ-DEMAND
050800     PERFORM C220-PROCESS-DEMAND
050900         UNTIL DMD-AT-EOF
051000     CLOSE DEMAND-FORECAST-FILE
051100     .
051200 C200-99.
051300     EXIT.
051400*
051500 C210-READ-DEMAND SECTION.
051600 C210-00.
051700     READ DEMAND-FORECAST-FILE
051800         AT END
051900             SET DMD-AT-EOF TO TRUE
052000     END-READ
052100     .
052200 C210-99.
052300     EXIT.
052400*
052500 C220-PROCESS-DEMAND SECTION.
052600 C220-00.
052700     MOVE SPACES TO W-RAW-LINE
052800     MOVE DEMAND-FORECAST-LINE(1:DMD-REC-LEN) TO W-RAW-LINE
052900*
053000     IF  W-RAW-LINE = SPACES
053100         OR W-RAW-LINE(1:1) = "#"
053200            CONTINUE
053300     ELSE
053400         PERFORM C230-APPEND-DEMAND-ENTRY
053500     END-IF
053600*
053700     PERFORM C210-READ-DEMAND
053800     .
053900 C220-99.
054000     EXIT.
054100******************************************************************
054200* Bedarfszeile HH:MM:SS,demand zerlegen und anhaengen
054300******************************************************************
054400 C230-APPEND-DEMAND-ENTRY SECTION.
054500 C230-00.
054600     MOVE SPACES TO W-DMD-TIME-TOK W-DMD-MW-TOK
054700     UNSTRING W-RAW-LINE DELIMITED BY ","
054800         INTO W-DMD-TIME-TOK
054900              W-DMD-MW-TOK
055000     END-UNSTRING
055100*
055200     IF  DMD-ENTRY-COUNT >= K-MAX-DMD
055300         DISPLAY K-MODUL " - DMD-TABLE VOLL, SATZ UEBERSPRUNGEN"
055400     ELSE
055500         ADD 1 TO DMD-ENTRY-COUNT
055600         SET DMD-IDX TO DMD-ENTRY-COUNT
055700         MOVE W-DMD-TIME-TOK(1:2) TO DMD-TIME-HH OF DMD-SLOT-REC(DMD-IDX)
055800         MOVE W-DMD-TIME-TOK(4:2) TO DMD-TIME-MI OF DMD-SLOT-REC(DMD-IDX)
055900         MOVE W-DMD-TIME-TOK(7:2) TO DMD-TIME-SS OF DMD-SLOT-REC(DMD-IDX)
056000*
056100         MOVE W-DMD-MW-TOK   TO WP-TEXT
056200         PERFORM D900-PARSE-DECIMAL
056300         MOVE WP-RESULT TO DMD-MW OF DMD-SLOT-REC(DMD-IDX)
056400     END-IF
056500     .
056600 C230-99.
056700     EXIT.
056800******************************************************************
056900* Generische Dezimalzerlegung "[-]nnn.nnnnnn" -> WP-RESULT
057000* (rechtsbuendig fuer Vor-, linksbuendig fuer Nachkommastellen)
057100******************************************************************
057200 D900-PARSE-DECIMAL SECTION.
057300 D900-00.
057400     MOVE ZERO  TO WP-RJ-INT WP-RJ-FRAC WP-RESULT
057500     MOVE ZERO  TO WP-LEN-INT WP-LEN-FRAC
057600     MOVE SPACES TO WP-RAW-INT WP-RAW-FRAC
057700     MOVE "+"   TO WP-SIGN
057800*
057900     IF  WP-TEXT(1:1) = "-"
058000         MOVE "-"           TO WP-SIGN
058100         MOVE WP-TEXT(2:17) TO WP-TEXT
058200     END-IF
058300*
058400     UNSTRING WP-TEXT DELIMITED BY "."
058500         INTO WP-RAW-INT  COUNT IN WP-LEN-INT
058600              WP-RAW-FRAC COUNT IN WP-LEN-FRAC
058700     END-UNSTRING
058800*
058900     IF  WP-LEN-INT > ZERO
059000         COMPUTE C4-START = 8 - WP-LEN-INT
059100         MOVE WP-RAW-INT(1:WP-LEN-INT)
059200                 TO WP-RJ-INT(C4-START:WP-LEN-INT)
059300     END-IF
059400     IF  WP-LEN-FRAC > ZERO
059500         MOVE WP-RAW-FRAC(1:WP-LEN-FRAC)
059600                 TO WP-RJ-FRAC(1:WP-LEN-FRAC)
059700     END-IF
059800*
059900     MOVE WP-RJ-INT  TO WP-INT-NUM
060000     MOVE WP-RJ-FRAC TO WP-FRAC-NUM
060100     COMPUTE WP-RESULT ROUNDED =
060200             WP-INT-NUM + (WP-FRAC-NUM / 1000000)
060300     IF  WP-SIGN = "-"
060400         COMPUTE WP-RESULT = WP-RESULT * -1
060500     END-IF
060600     .
060700 D900-99.
060800     EXIT.
060900******************************************************************
061000* Nachlauf
061100******************************************************************
061200 B090-ENDE SECTION.
061300 B090-00.
061400     IF  PRG-ABBRUCH
061500         DISPLAY K-MODUL " >>> ABBRUCH BEIM LADEN <<<"
061600         MOVE 9999 TO LINK-RC
061700     ELSE
061800         DISPLAY K-MODUL " - GELADEN: " FLEET-ENTRY-COUNT
061900                 " KRAFTWERKE, " DMD-ENTRY-COUNT
062000                 " BEDARFSPUNKTE, " C9-REJECT-COUNT
062100                 " ZURUECKGEWIESEN"
062200         MOVE ZERO TO LINK-RC
062300     END-IF
062400     .
062500 B090-99.
062600     EXIT.
