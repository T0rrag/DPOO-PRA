000100******************************************************************
000200* UOCPLNTC  --  FLEET-TABELLE EINTRAG (PLANT-MASTER + ABLEITUNG) *
000300*                                                                *
000400* Letzte Aenderung :: 1991-04-02                                *
000500* Letzte Version   :: A.01.00                                   *
000600* Kurzbeschreibung :: Satzbild fuer einen Kraftwerkseintrag der *
000700*                     Fleet-Tabelle (Blackout-Wiederanlauf).    *
000800* Auftrag           :: UOCTRON-1                                *
000900*----------------------------------------------------------------*
001000* Vers.  | Datum     | von | Kommentar                          *
001100*--------|-----------|-----|------------------------------------*
001200* A.00.00| 1991-02-11| HRB | Neuerstellung - Satzbild aus        *
001300*        |           |     | PLANT-MASTER-Eingabedatei           *
001400* A.01.00| 1991-04-02| HRB | Ableitungsfelder PLANT-CLASS/       *
001500*        |           |     | PLANT-STABILITY/PLANT-FUEL-TYPE/    *
001600*        |           |     | PLANT-NORMALIZED-TYPE ergaenzt      *
001700*        |           |     | (Req. UOCTRON-1)                    *
001800*----------------------------------------------------------------*
001900*
002000* Das Satzbild wird von UOCLDR0M beim Laden der PLANT-MASTER-     *
002100* Datei einmal je Kraftwerk gefuellt und in der FLEET-TABELLE    *
002200* (EXTERNAL) in Dateireihenfolge fortgeschrieben; UOCSIM0M liest *
002300* die Tabelle nur, UOCDRV0O fasst sie nicht an.                  *
002400*
002500 01  PLANT-FLEET-ENTRY.
002600     05  PLNT-TYPE-RAW           PIC X(20).
002700     05  PLNT-NAME               PIC X(40).
002800     05  PLNT-LATITUDE           PIC S9(03)V9(06).
002900     05  PLNT-LONGITUDE          PIC S9(03)V9(06).
003000*            Breiten-/Laengengrad als ein Feld (Kartendruck)
003100     05  PLNT-LAT-LONG REDEFINES PLNT-LATITUDE.
003200         10  PLNT-LAT-LONG-I     PIC S9(03).
003300         10  PLNT-LAT-LONG-D     PIC 9(06).
003400     05  PLNT-CITY               PIC X(30).
003500     05  PLNT-MAX-CAP-MW         PIC S9(07)V9(02).
003600     05  PLNT-CLASS              PIC X(09).
003700         88  PLNT-CLASS-NUCLEAR       VALUE "NUCLEAR  ".
003800         88  PLNT-CLASS-THERMAL       VALUE "THERMAL  ".
003900         88  PLNT-CLASS-RENEWABLE     VALUE "RENEWABLE".
004000     05  PLNT-STABILITY          PIC S9V9(02).
004100     05  PLNT-FUEL-TYPE          PIC X(14).
004200         88  PLNT-FUEL-COAL           VALUE "COAL          ".
004300         88  PLNT-FUEL-GAS            VALUE "FUEL_GAS      ".
004400         88  PLNT-FUEL-COMB-CYCLE     VALUE "COMBINED_CYCLE".
004500         88  PLNT-FUEL-BIOMASS        VALUE "BIOMASS       ".
004600     05  PLNT-NORMALIZED-TYPE    PIC X(20).
004700     05  PLNT-RESTART-MINUTES    PIC S9(05) COMP.
004800*            Ablage als Gesamtminuten, unabhaengig von der in der
004900*            Klassifikationstabelle verwendeten Einheit (Tage,
005000*            Stunden oder Minuten)
005100     05  FILLER                  PIC X(15).
