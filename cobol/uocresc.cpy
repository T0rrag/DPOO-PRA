000100******************************************************************
000200* UOCRESC  --  MINUTE-RESULT-RECORD  (AUSGABESATZ JE SIMULIERTE *
000300*              MINUTE DES WIEDERANLAUFS)                        *
000400*                                                                *
000500* Letzte Aenderung :: 1991-04-09                                *
000600* Letzte Version   :: A.01.00                                   *
000700* Kurzbeschreibung :: Satzbild fuer die MINUTE-RESULT-Datei      *
000800*                     (2160 Saetze je Lauf, ein Satz je Minute). *
000900* Auftrag           :: UOCTRON-1                                *
001000*----------------------------------------------------------------*
001100* Vers.  | Datum     | von | Kommentar                          *
001200*--------|-----------|-----|------------------------------------*
001300* A.00.00| 1991-03-05| HRB | Neuerstellung                       *
001400* A.01.00| 1991-04-09| KS  | RESULT-GEN-BY-TYPE auf OCCURS 9     *
001500*        |           |     | erweitert (Req. UOCTRON-1, war 6)   *
001600*----------------------------------------------------------------*
001700*
001800* Wird sowohl als FD-Satz in UOCDRV0O (MINUTE-RESULT-FILE) als   *
001900* auch als LINK-DATA-Struktur zwischen UOCDRV0O und UOCSIM0M    *
002000* verwendet - je Minute einmal gefuellt von UOCSIM0M, von        *
002100* UOCDRV0O unveraendert hinausgeschrieben.                      *
002200*
002300 01  MINUTE-RESULT-RECORD.
002400     05  RES-TIMESTAMP               PIC 9(14).
002500     05  RES-TIMESTAMP-GROUPS REDEFINES RES-TIMESTAMP.
002600         10  RES-TS-YYYYMMDD         PIC 9(08).
002700         10  RES-TS-HHMMSS           PIC 9(06).
002800     05  RES-GENERATED-MW            PIC S9(07)V9(02).
002900     05  RES-EXPECTED-MW             PIC S9(07)V9(02).
003000     05  RES-AVG-STABILITY           PIC S9V9(04).
003100     05  RES-TYPE-COUNT              PIC 9(01).
003200     05  RES-GEN-BY-TYPE OCCURS 9 TIMES.
003300         10  RES-TYPE-NAME           PIC X(20).
003400         10  RES-TYPE-MW             PIC S9(07)V9(02).
003500     05  FILLER                      PIC X(07).
