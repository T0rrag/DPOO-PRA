000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     UOCSIM0M.
000400 AUTHOR.         H. R. BRANDT.
000500 INSTALLATION.   AKQ REGIONALRECHENZENTRUM - KRAFTWERKSLEITSTAND.
000600 DATE-WRITTEN.   1991-02-18.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH - LEITSTANDBATCH.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2000-08-30                                *
001200* Letzte Version   :: A.06.00                                   *
001300* Kurzbeschreibung :: Minutenmodul UOCTRON - wird von UOCDRV0O  *
001400*                     fuer jede der 2160 Minuten des 36-Std.-   *
001500*                     Wiederanlaufs einmal gerufen und liefert  *
001600*                     Erzeugung/Bedarf/Stabilitaet/Aufteilung   *
001700*                     je Kraftwerkstyp fuer LINK-MINUTE-INDEX.  *
001800* Auftrag           :: UOCTRON-1                                *
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.  | Datum     | von | Kommentar                           *
002200*--------|-----------|-----|-------------------------------------*
002300* A.00.00| 1991-02-18| HRB | Neuerstellung (Req. UOCTRON-1)       *
002400* A.01.00| 1991-03-04| HRB | Zuschaltschwellen (Wind/Geo/Nuklear/ *
002500*        |           |     | Solar/Thermik) ergaenzt              *
002600* A.02.00| 1991-04-02| KS  | Solar-Rundung auf 12,5-MW-Schritte   *
002700*        |           |     | und Kohle-Derating 68% ergaenzt      *
002800* A.03.00| 1992-07-09| KS  | Stabilitaetsabwurf/Nachspeisung ab   *
002900*        |           |     | Minute 7 eingebaut (Req. UOCTRON-4)  *
003000* A.03.01| 1992-07-22| WAL | Fehler: Hydro wurde bei Bedarf=0     *
003100*        |           |     | uebersprungen - jetzt immer versucht *
003200* A.04.00| 1993-11-30| KS  | Sonderfall Minute 4-6 (nur Hydro-    *
003300*        |           |     | Zwangseintrag, keine Stabilitaets-   *
003400*        |           |     | korrektur) eingebaut (Req. UOCTRON-6)*
003500* A.05.00| 1999-01-11| WAL | Jahr-2000-Umstellung Blackout-Start- *
003600*        |           |     | datum auf 4-stelliges Jahr umgestellt*
003650* A.05.01| 1999-03-15| KS  | Fehler: Stundenanteil in RES-TS-      *
003660*        |           |     | HHMMSS wurde in einer COMPUTE-Zeile   *
003670*        |           |     | berechnet und nicht ganzzahlig ab-    *
003680*        |           |     | geschnitten - jetzt eigene Felder     *
003690*        |           |     | C4-ELAPSED-HH/-MI (Req. UOCTRON-9)    *
003710* A.06.00| 2000-08-30| WAL | Jahr-2000-Nachkontrolle: RES-TS-      *
003720*        |           |     | HHMMSS unabhaengig von TAL-Systemuhr, *
003730*        |           |     | Minutenzaehler C4-ELAPSED-MIN kommt   *
003740*        |           |     | ausschliesslich aus LINK-MINUTE-INDEX *
003750*        |           |     | - Pruefvermerk, keine Aenderung noetig*
003760*        |           |     | (Req. UOCTRON-13)                     *
003770*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* ---------------------
004100* UOCSIM0M erhaelt ueber LINK-MINUTE-INDEX (0-2159) die laufende
004200* Minute des Wiederanlaufs und liefert in LINK-DATA einen
004300* vollstaendig gefuellten MINUTE-RESULT-RECORD zurueck.  Es liest
004400* nur die EXTERNAL-Tabellen FLEET-TABLE/DMD-TABLE (von UOCLDR0M
004500* aufgebaut) und haelt selbst keinen Dateistand.
004600*
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     SWITCH-15 IS ANZEIGE-VERSION
005200         ON STATUS IS SHOW-VERSION.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*--------------------------------------------------------------------*
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005800*--------------------------------------------------------------------*
005900 01          COMP-FELDER.
006000     05      C4-I1               PIC S9(04) COMP.
006100     05      C4-I2               PIC S9(04) COMP.
006200     05      C4-I3               PIC S9(04) COMP.
006300     05      C4-LEAST-IDX        PIC S9(04) COMP.
006400     05      C4-ELAPSED-DAYS     PIC S9(04) COMP.
006500     05      C4-ELAPSED-MIN      PIC S9(05) COMP.
006550     05      C4-ELAPSED-HH       PIC S9(04) COMP.
006560     05      C4-ELAPSED-MI       PIC S9(04) COMP.
006600     05      C9-DMD-QUOT         PIC S9(09) COMP.
006700     05      C9-DMD-CYCLE-IDX    PIC S9(09) COMP.
006750     05      FILLER              PIC X(04).
006800*
006900 01          KONSTANTE-FELDER.
007000     05      K-MODUL             PIC X(08)   VALUE "UOCSIM0M".
007100     05      K-STABILITY-FLOOR   PIC S9V9(02) VALUE 0.70.
007200     05      K-SOLAR-STEP        PIC S9(03)V9(02) VALUE 12.50.
007300     05      K-BLACKOUT-DATE     PIC 9(08)   VALUE 19950601.
007400     05      K-MAX-BREAKDOWN     PIC S9(04) COMP VALUE 9.
007450     05      FILLER              PIC X(04).
007500*
007600*----------------------------------------------------------------*
007700* Zuschalt-Schalter - je Minute neu gesetzt (B000)
007800*----------------------------------------------------------------*
007900 01          SCHALTER.
008000     05      GATE-WIND-SW        PIC X      VALUE "N".
008100         88  GATE-WIND-OPEN                 VALUE "Y".
008200     05      GATE-GEO-SW         PIC X      VALUE "N".
008300         88  GATE-GEO-OPEN                  VALUE "Y".
008400     05      GATE-NUCLEAR-SW     PIC X      VALUE "N".
008500         88  GATE-NUCLEAR-OPEN              VALUE "Y".
008600     05      GATE-SOLAR-SW       PIC X      VALUE "N".
008700         88  GATE-SOLAR-OPEN                VALUE "Y".
008800     05      GATE-THERMAL-SW     PIC X      VALUE "N".
008900         88  GATE-THERMAL-OPEN              VALUE "Y".
009000     05      W-FOUND-SW          PIC X      VALUE "N".
009100         88  W-FOUND                        VALUE "Y".
009200     05      W-SHEDDING-SW       PIC X      VALUE "N".
009300         88  W-SHEDDING-DONE                VALUE "Y".
009400     05      W-RENEW-SW          PIC X      VALUE "N".
009500         88  W-IS-RENEWABLE                 VALUE "Y".
009550     05      FILLER              PIC X(04).
009600*
009700*----------------------------------------------------------------*
009800* Je-Minute je Kraftwerk schon gelieferte Menge (fuer Rest-
009900* kapazitaet bei der Nachspeisung) - Praefix PMW
010000*----------------------------------------------------------------*
010100 01          PLANT-MINUTE-TABLE.
010200     05      PMW-ENTRY OCCURS 100 TIMES PIC S9(07)V9(02).
010250     05      FILLER              PIC X(04).
010300*
010400*----------------------------------------------------------------*
010500* Arbeitsfelder der Minutenrechnung: Praefix W
010600*----------------------------------------------------------------*
010700 01          WORK-FELDER.
010800     05      W-REMAINING-DEMAND  PIC S9(07)V9(02).
010900     05      W-SHORTFALL         PIC S9(07)V9(02).
011000     05      W-CEILING           PIC S9(07)V9(02).
011100     05      W-GENERATED         PIC S9(07)V9(02).
011200     05      W-STEPS             PIC S9(05).
011300     05      W-TYPE-NAME         PIC X(20).
011400     05      W-SUM-WEIGHTED      PIC S9(09)V9(06).
011500     05      W-SUM-MW            PIC S9(09)V9(02).
011600     05      W-LOOKUP-STAB       PIC S9V9(02).
011700     05      W-LEAST-STAB        PIC S9V9(02).
011750     05      FILLER              PIC X(04).
011800*
011900 COPY UOCPLNTC OF "=UOCLIB".
012000 COPY UOCDMDC  OF "=UOCLIB".
012100*
012200*----------------------------------------------------------------*
012300* EXTERNAL-Tabellen - von UOCLDR0M aufgebaut, hier nur Lesezugriff
012400*----------------------------------------------------------------*
012500 01          FLEET-TABLE IS EXTERNAL.
012600     05      FLEET-ENTRY-COUNT   PIC S9(04) COMP.
012700     05      FLEET-ENTRY OCCURS 100 TIMES
012800                         INDEXED BY FLEET-IDX.
012900         COPY UOCPLNTC OF "=UOCLIB"
013000             REPLACING ==01  PLANT-FLEET-ENTRY== BY ==10  FLEET-PLANT-REC==.
013100*
013200 01          DMD-TABLE IS EXTERNAL.
013300     05      DMD-ENTRY-COUNT     PIC S9(04) COMP.
013400     05      DMD-ENTRY OCCURS 1440 TIMES
013500                         INDEXED BY DMD-IDX.
013600         COPY UOCDMDC OF "=UOCLIB"
013700             REPLACING ==01  DEMAND-FORECAST-ENTRY== BY ==10  DMD-SLOT-REC==.
013800*
013900 LINKAGE SECTION.
014000*-->    Uebergabe aus Hauptprogramm UOCDRV0O
014100 01      LINK-REC.
014200     05  LINK-HDR.
014300         10 LINK-RC                 PIC S9(04) COMP.
014400         10 LINK-MINUTE-INDEX       PIC S9(05) COMP.
014500     05  LINK-DATA.
014600         COPY UOCRESC OF "=UOCLIB"
014700             REPLACING ==01  MINUTE-RESULT-RECORD==
014800                    BY ==10  MINUTE-RESULT-BODY==.
014900*
015000 PROCEDURE DIVISION USING LINK-REC.
015100******************************************************************
015200* Steuerungs-Section
015300******************************************************************
015400 A100-STEUERUNG SECTION.
015500 A100-00.
015600     IF  SHOW-VERSION
015700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015800         STOP RUN
015900     END-IF
016000*
016100     PERFORM B000-INIT-MINUTE
016200*
016300     EVALUATE TRUE
016400         WHEN LINK-MINUTE-INDEX < 4
016500             PERFORM C050-BLACKOUT-WINDOW
016600         WHEN LINK-MINUTE-INDEX < 7
016700             PERFORM C060-HYDRO-FORCE-WINDOW
016800         WHEN OTHER
016900             PERFORM C100-DISPATCH-GENERAL
017000     END-EVALUATE
017100*
017200     PERFORM B090-FINALIZE
017300     MOVE ZERO TO LINK-RC
017400     EXIT PROGRAM
017500     .
017600 A100-99.
017700     EXIT.
017800******************************************************************
017900* Vorlauf der Minute - Ergebnissatz leeren, Bedarf zyklisch holen,
018000* Zuschaltschwellen setzen
018100******************************************************************
018200 B000-INIT-MINUTE SECTION.
018300 B000-00.
018400     MOVE ZERO TO RES-GENERATED-MW  OF MINUTE-RESULT-BODY
018500     MOVE ZERO TO RES-AVG-STABILITY OF MINUTE-RESULT-BODY
018600     MOVE ZERO TO RES-TYPE-COUNT    OF MINUTE-RESULT-BODY
018700     MOVE ZERO TO W-REMAINING-DEMAND W-SHORTFALL
018800*
018900     MOVE 1 TO C4-I1
019000     PERFORM B010-CLEAR-BREAKDOWN UNTIL C4-I1 > 9
020000     MOVE 1 TO C4-I1
020100     PERFORM B020-CLEAR-PMW UNTIL C4-I1 > 100
020200*
020300*    Bedarfskurve wird zyklisch ueber MINUTE-INDEX MOD Tabellen-
020400*    groesse durchlaufen (Tabelle in Dateireihenfolge aufgebaut)
020500     COMPUTE C9-DMD-QUOT = LINK-MINUTE-INDEX / DMD-ENTRY-COUNT
020600     COMPUTE C9-DMD-CYCLE-IDX =
020700             LINK-MINUTE-INDEX - (C9-DMD-QUOT * DMD-ENTRY-COUNT)
020800     ADD 1 TO C9-DMD-CYCLE-IDX
020900     SET DMD-IDX TO C9-DMD-CYCLE-IDX
021000     MOVE DMD-MW OF DMD-SLOT-REC(DMD-IDX)
021100                 TO RES-EXPECTED-MW OF MINUTE-RESULT-BODY
021200*
021300*    Zuschaltschwellen (alle unabhaengig, ab der genannten Minute
021400*    dauerhaft offen - Hydro hat kein eigenes Gate)
021500     MOVE "N" TO GATE-WIND-SW GATE-GEO-SW GATE-NUCLEAR-SW
021600                 GATE-SOLAR-SW GATE-THERMAL-SW
021700     IF LINK-MINUTE-INDEX >= 7   SET GATE-WIND-OPEN    TO TRUE END-IF
021800     IF LINK-MINUTE-INDEX >= 61  SET GATE-GEO-OPEN     TO TRUE END-IF
021900     IF LINK-MINUTE-INDEX >= 121 SET GATE-NUCLEAR-OPEN TO TRUE END-IF
022000     IF LINK-MINUTE-INDEX >= 500 SET GATE-SOLAR-OPEN   TO TRUE END-IF
022100     IF LINK-MINUTE-INDEX >= 500 SET GATE-THERMAL-OPEN TO TRUE END-IF
022200     .
022300 B000-99.
022400     EXIT.
022500*
022600 B010-CLEAR-BREAKDOWN SECTION.
022700 B010-00.
022800     MOVE SPACES TO RES-TYPE-NAME OF MINUTE-RESULT-BODY(C4-I1)
022900     MOVE ZERO   TO RES-TYPE-MW   OF MINUTE-RESULT-BODY(C4-I1)
023000     ADD 1 TO C4-I1
023100     .
023200 B010-99.
023300     EXIT.
023400*
023500 B020-CLEAR-PMW SECTION.
023600 B020-00.
023700     MOVE ZERO TO PMW-ENTRY(C4-I1)
023800     ADD 1 TO C4-I1
023900     .
024000 B020-99.
024100     EXIT.
024200******************************************************************
024300* Blackout-Fenster Minute 0-3 - keine Erzeugung, keine Stabilitaet
024400******************************************************************
024500 C050-BLACKOUT-WINDOW SECTION.
024600 C050-00.
024700     CONTINUE
024800     .
024900 C050-99.
025000     EXIT.
025100******************************************************************
025200* Sonderfenster Minute 4-6 - nur Hydro-Zwangseintrag 0,0 MW,
025300* kein Einzelkraftwerksaufruf, keine Stabilitaetskorrektur
025400******************************************************************
025500 C060-HYDRO-FORCE-WINDOW SECTION.
025600 C060-00.
025700     MOVE 1               TO RES-TYPE-COUNT OF MINUTE-RESULT-BODY
025800     MOVE "Hydroelectric" TO RES-TYPE-NAME OF MINUTE-RESULT-BODY(1)
025900     MOVE ZERO            TO RES-TYPE-MW   OF MINUTE-RESULT-BODY(1)
026000     MOVE ZERO            TO RES-GENERATED-MW OF MINUTE-RESULT-BODY
026100     MOVE ZERO            TO RES-AVG-STABILITY OF MINUTE-RESULT-BODY
026200     .
026300 C060-99.
026400     EXIT.
026500******************************************************************
026600* Allgemeiner Fall (Minute >= 7) - Einspeisereihenfolge
026700* Erneuerbare / Nuklear / Thermik, danach Stabilitaetspruefung
026800******************************************************************
026900 C100-DISPATCH-GENERAL SECTION.
027000 C100-00.
027100     MOVE RES-EXPECTED-MW OF MINUTE-RESULT-BODY TO W-REMAINING-DEMAND
027200*
027300     PERFORM C110-DISPATCH-HYDRO
027400     IF W-REMAINING-DEMAND > 0 AND GATE-WIND-OPEN
027500         PERFORM C120-DISPATCH-WIND
027600     END-IF
027700     IF W-REMAINING-DEMAND > 0 AND GATE-GEO-OPEN
027800         PERFORM C130-DISPATCH-GEOTHERMAL
027900     END-IF
028000     IF W-REMAINING-DEMAND > 0 AND GATE-SOLAR-OPEN
028100         PERFORM C140-DISPATCH-SOLAR
028200     END-IF
028300     IF W-REMAINING-DEMAND > 0 AND GATE-NUCLEAR-OPEN
028400         PERFORM C150-DISPATCH-NUCLEAR
028500     END-IF
028600     IF W-REMAINING-DEMAND > 0 AND GATE-THERMAL-OPEN
028700         PERFORM C160-DISPATCH-THERMAL
028800     END-IF
028900*
029000     PERFORM C600-COMPUTE-STABILITY
029100     PERFORM C700-SHED-AND-BACKFILL
029200     .
029300 C100-99.
029400     EXIT.
029500******************************************************************
029600* Hydroelektrisch - immer versucht, auch bei Restbedarf <= 0
029700******************************************************************
029800 C110-DISPATCH-HYDRO SECTION.
029900 C110-00.
030000     MOVE 1 TO C4-I1
030100     PERFORM C111-HYDRO-STEP
030200         UNTIL C4-I1 > FLEET-ENTRY-COUNT
030300     .
030400 C110-99.
030500     EXIT.
030600*
030700 C111-HYDRO-STEP SECTION.
030800 C111-00.
030900     SET FLEET-IDX TO C4-I1
031000     IF PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX)
031100                                      = "Hydroelectric"
031200         MOVE PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
031300                                      TO W-CEILING
031400         PERFORM E100-DISPATCH-PLANT
031500     END-IF
031600     ADD 1 TO C4-I1
031700     .
031800 C111-99.
031900     EXIT.
032000******************************************************************
032100* Wind - nur wenn Gate offen und Restbedarf > 0 (von C100 geprueft)
032200******************************************************************
032300 C120-DISPATCH-WIND SECTION.
032400 C120-00.
032500     MOVE 1 TO C4-I1
032600     PERFORM C121-WIND-STEP
032700         UNTIL C4-I1 > FLEET-ENTRY-COUNT OR W-REMAINING-DEMAND <= 0
032800     .
032900 C120-99.
033000     EXIT.
033100*
033200 C121-WIND-STEP SECTION.
033300 C121-00.
033400     SET FLEET-IDX TO C4-I1
033500     IF PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX) = "Wind"
033600         MOVE PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
033700                                      TO W-CEILING
033800         PERFORM E100-DISPATCH-PLANT
033900     END-IF
034000     ADD 1 TO C4-I1
034100     .
034200 C121-99.
034300     EXIT.
034400******************************************************************
034500* Geothermie
034600******************************************************************
034700 C130-DISPATCH-GEOTHERMAL SECTION.
034800 C130-00.
034900     MOVE 1 TO C4-I1
035000     PERFORM C131-GEO-STEP
035100         UNTIL C4-I1 > FLEET-ENTRY-COUNT OR W-REMAINING-DEMAND <= 0
035200     .
035300 C130-99.
035400     EXIT.
035500*
035600 C131-GEO-STEP SECTION.
035700 C131-00.
035800     SET FLEET-IDX TO C4-I1
035900     IF PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX)
036000                                      = "Geothermal"
036100         MOVE PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
036200                                      TO W-CEILING
036300         PERFORM E100-DISPATCH-PLANT
036400     END-IF
036500     ADD 1 TO C4-I1
036600     .
036700 C131-99.
036800     EXIT.
036900******************************************************************
037000* Solar - Rundung auf 12,5-MW-Schritte nach der Bedarfsdeckelung
037100******************************************************************
037200 C140-DISPATCH-SOLAR SECTION.
037300 C140-00.
037400     MOVE 1 TO C4-I1
037500     PERFORM C141-SOLAR-STEP
037600         UNTIL C4-I1 > FLEET-ENTRY-COUNT OR W-REMAINING-DEMAND <= 0
037700     .
037800 C140-99.
037900     EXIT.
038000*
038100 C141-SOLAR-STEP SECTION.
038200 C141-00.
038300     SET FLEET-IDX TO C4-I1
038400     IF PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX) = "Solar"
038500         MOVE PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
038600                                      TO W-CEILING
038700         PERFORM E150-DISPATCH-SOLAR-PLANT
038800     END-IF
038900     ADD 1 TO C4-I1
039000     .
039100 C141-99.
039200     EXIT.
039300******************************************************************
039400* Nuklear - volle Nennleistung, Restbedarf-gedeckelt
039500******************************************************************
039600 C150-DISPATCH-NUCLEAR SECTION.
039700 C150-00.
039800     MOVE 1 TO C4-I1
039900     PERFORM C151-NUCLEAR-STEP
040000         UNTIL C4-I1 > FLEET-ENTRY-COUNT OR W-REMAINING-DEMAND <= 0
040100     .
040200 C150-99.
040300     EXIT.
040400*
040500 C151-NUCLEAR-STEP SECTION.
040600 C151-00.
040700     SET FLEET-IDX TO C4-I1
040800     IF PLNT-CLASS OF FLEET-PLANT-REC(FLEET-IDX) = "NUCLEAR  "
040900         MOVE PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
041000                                      TO W-CEILING
041100         PERFORM E100-DISPATCH-PLANT
041200     END-IF
041300     ADD 1 TO C4-I1
041400     .
041500 C151-99.
041600     EXIT.
041700******************************************************************
041800* Thermik - nur Combined-cycle und Kohle, Kohle auf 68% derated
041900******************************************************************
042000 C160-DISPATCH-THERMAL SECTION.
042100 C160-00.
042200     MOVE 1 TO C4-I1
042300     PERFORM C161-THERMAL-STEP
042400         UNTIL C4-I1 > FLEET-ENTRY-COUNT OR W-REMAINING-DEMAND <= 0
042500     .
042600 C160-99.
042700     EXIT.
042800*
042900 C161-THERMAL-STEP SECTION.
043000 C161-00.
043100     SET FLEET-IDX TO C4-I1
043200     IF PLNT-CLASS OF FLEET-PLANT-REC(FLEET-IDX) = "THERMAL  "
043300        AND (PLNT-FUEL-TYPE OF FLEET-PLANT-REC(FLEET-IDX)
043400                                      = "COMBINED_CYCLE"
043500         OR  PLNT-FUEL-TYPE OF FLEET-PLANT-REC(FLEET-IDX)
043600                                      = "COAL          ")
043700         IF PLNT-FUEL-TYPE OF FLEET-PLANT-REC(FLEET-IDX)
043800                                      = "COAL          "
043900             COMPUTE W-CEILING ROUNDED =
044000                 PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX) * 0.68
044100         ELSE
044200             MOVE PLNT-MAX-CAP-MW OF FLEET-PLANT-REC(FLEET-IDX)
044300                                      TO W-CEILING
044400         END-IF
044500         PERFORM E100-DISPATCH-PLANT
044600     END-IF
044700     ADD 1 TO C4-I1
044800     .
044900 C161-99.
045000     EXIT.
045100******************************************************************
045200* Gewichtete Durchschnittsstabilitaet ueber alle Typen mit MW > 0
045300******************************************************************
045400 C600-COMPUTE-STABILITY SECTION.
045500 C600-00.
045600     MOVE ZERO TO W-SUM-WEIGHTED W-SUM-MW
045700     MOVE 1    TO C4-I1
045800     PERFORM C610-STABILITY-STEP
045900         UNTIL C4-I1 > RES-TYPE-COUNT OF MINUTE-RESULT-BODY
046000*
046100     IF W-SUM-MW > 0
046200         COMPUTE RES-AVG-STABILITY OF MINUTE-RESULT-BODY ROUNDED =
046300                 W-SUM-WEIGHTED / W-SUM-MW
046400     ELSE
046500         MOVE ZERO TO RES-AVG-STABILITY OF MINUTE-RESULT-BODY
046600     END-IF
046700     .
046800 C600-99.
046900     EXIT.
047000*
047100 C610-STABILITY-STEP SECTION.
047200 C610-00.
047300     IF RES-TYPE-MW OF MINUTE-RESULT-BODY(C4-I1) > 0
047400         MOVE RES-TYPE-NAME OF MINUTE-RESULT-BODY(C4-I1) TO W-TYPE-NAME
047500         PERFORM D500-LOOKUP-STABILITY
047600         COMPUTE W-SUM-WEIGHTED = W-SUM-WEIGHTED +
047700             (W-LOOKUP-STAB * RES-TYPE-MW OF MINUTE-RESULT-BODY(C4-I1))
047800         ADD RES-TYPE-MW OF MINUTE-RESULT-BODY(C4-I1) TO W-SUM-MW
047900     END-IF
048000     ADD 1 TO C4-I1
048100     .
048200 C610-99.
048300     EXIT.
048400******************************************************************
048500* Stabilitaetsabwurf (geringste Stabilitaet zuerst) und
048600* Nachspeisung Nuklear/Thermik bis zur Zielgrenze 0,70
048700******************************************************************
048800 C700-SHED-AND-BACKFILL SECTION.
048900 C700-00.
049000     MOVE "N" TO W-SHEDDING-SW
049100     PERFORM D600-FIND-LEAST-STABLE-RENEWABLE
049200         UNTIL RES-AVG-STABILITY OF MINUTE-RESULT-BODY >= K-STABILITY-FLOOR
049300                 OR W-SHEDDING-DONE
049400*
049500     IF RES-AVG-STABILITY OF MINUTE-RESULT-BODY < K-STABILITY-FLOOR
049600         COMPUTE W-SHORTFALL = RES-EXPECTED-MW OF MINUTE-RESULT-BODY
049700                             - RES-GENERATED-MW OF MINUTE-RESULT-BODY
049800         MOVE W-SHORTFALL TO W-REMAINING-DEMAND
049900         IF W-REMAINING-DEMAND > 0 AND GATE-NUCLEAR-OPEN
050000             PERFORM C150-DISPATCH-NUCLEAR
050100         END-IF
050200         IF W-REMAINING-DEMAND > 0 AND GATE-THERMAL-OPEN
050300             PERFORM C160-DISPATCH-THERMAL
050400         END-IF
050500         PERFORM C600-COMPUTE-STABILITY
050600     END-IF
050700     .
050800 C700-99.
050900     EXIT.
051000******************************************************************
051100* Einzelaufruf - sucht den derzeit beitragenden erneuerbaren Typ
051200* mit der geringsten konfigurierten Stabilitaet und entfernt ihn
051300* vollstaendig aus der Aufteilung; wird von PERFORM ... UNTIL in
051400* C700 wiederholt gerufen, bis Zielwert erreicht oder keiner mehr
051500* uebrig ist.  Eigener Laufindex C4-I3, da D500/D700 C4-I1/C4-I2
051600* fuer ihre eigenen Suchen verwenden.
051700******************************************************************
051800 D600-FIND-LEAST-STABLE-RENEWABLE SECTION.
051900 D600-00.
052000     MOVE ZERO TO C4-LEAST-IDX
052100     MOVE ZERO TO W-LEAST-STAB
052200     MOVE 1    TO C4-I3
052300     PERFORM D610-LEAST-STABLE-STEP
052400         UNTIL C4-I3 > RES-TYPE-COUNT OF MINUTE-RESULT-BODY
052500*
052600     IF C4-LEAST-IDX = ZERO
052700         SET W-SHEDDING-DONE TO TRUE
052800     ELSE
052900         SUBTRACT RES-TYPE-MW OF MINUTE-RESULT-BODY(C4-LEAST-IDX)
053000                 FROM RES-GENERATED-MW OF MINUTE-RESULT-BODY
053100         PERFORM D620-REMOVE-BREAKDOWN-ENTRY
053200         PERFORM C600-COMPUTE-STABILITY
053300     END-IF
053400     .
053500 D600-99.
053600     EXIT.
053700*
053800 D610-LEAST-STABLE-STEP SECTION.
053900 D610-00.
054000     MOVE RES-TYPE-NAME OF MINUTE-RESULT-BODY(C4-I3) TO W-TYPE-NAME
054100     PERFORM D700-IS-RENEWABLE-TYPE
054200     IF W-IS-RENEWABLE
054300         PERFORM D500-LOOKUP-STABILITY
054400         IF C4-LEAST-IDX = ZERO OR W-LOOKUP-STAB < W-LEAST-STAB
054500             MOVE C4-I3 TO C4-LEAST-IDX
054600             MOVE W-LOOKUP-STAB TO W-LEAST-STAB
054700         END-IF
054800     END-IF
054900     ADD 1 TO C4-I3
055000     .
055100 D610-99.
055200     EXIT.
055300******************************************************************
055400* Eintrag C4-LEAST-IDX aus RES-GEN-BY-TYPE entfernen (nachruecken)
055500******************************************************************
055600 D620-REMOVE-BREAKDOWN-ENTRY SECTION.
055700 D620-00.
055800     MOVE C4-LEAST-IDX TO C4-I2
055900     PERFORM D621-SHIFT-STEP
056000         UNTIL C4-I2 >= RES-TYPE-COUNT OF MINUTE-RESULT-BODY
056100     SUBTRACT 1 FROM RES-TYPE-COUNT OF MINUTE-RESULT-BODY
056200     .
056300 D620-99.
056400     EXIT.
056500*
056600 D621-SHIFT-STEP SECTION.
056700 D621-00.
056800     MOVE RES-TYPE-NAME OF MINUTE-RESULT-BODY(C4-I2 + 1)
056900                 TO RES-TYPE-NAME OF MINUTE-RESULT-BODY(C4-I2)
057000     MOVE RES-TYPE-MW   OF MINUTE-RESULT-BODY(C4-I2 + 1)
057100                 TO RES-TYPE-MW   OF MINUTE-RESULT-BODY(C4-I2)
057200     ADD 1 TO C4-I2
057300     .
057400 D621-99.
057500     EXIT.
057600******************************************************************
057700* Konfigurierte Stabilitaet fuer einen Typnamen - erster Treffer
057800* in der Fleet-Tabelle (Dateireihenfolge) - Laufindex C4-I1
057900******************************************************************
058000 D500-LOOKUP-STABILITY SECTION.
058100 D500-00.
058200     MOVE ZERO TO W-LOOKUP-STAB
058300     MOVE "N"  TO W-FOUND-SW
058400     MOVE 1    TO C4-I1
058500     PERFORM D510-STABILITY-SCAN-STEP
058600         UNTIL C4-I1 > FLEET-ENTRY-COUNT OR W-FOUND
058700     .
058800 D500-99.
058900     EXIT.
059000*
059100 D510-STABILITY-SCAN-STEP SECTION.
059200 D510-00.
059300     SET FLEET-IDX TO C4-I1
059400     IF PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX) = W-TYPE-NAME
059500         MOVE PLNT-STABILITY OF FLEET-PLANT-REC(FLEET-IDX)
059600                                      TO W-LOOKUP-STAB
059700         SET W-FOUND TO TRUE
059800     END-IF
059900     ADD 1 TO C4-I1
060000     .
060100 D510-99.
060200     EXIT.
060300******************************************************************
060400* Ist der uebergebene Typname ein erneuerbarer Typ? (ueber die
060500* Fleet-Tabelle, PLNT-CLASS des ersten Treffers) - Laufindex C4-I2
060600******************************************************************
060700 D700-IS-RENEWABLE-TYPE SECTION.
060800 D700-00.
060900     MOVE "N" TO W-RENEW-SW
061000     MOVE "N" TO W-FOUND-SW
061100     MOVE 1   TO C4-I2
061200     PERFORM D710-RENEWABLE-SCAN-STEP
061300         UNTIL C4-I2 > FLEET-ENTRY-COUNT OR W-FOUND
061400     .
061500 D700-99.
061600     EXIT.
061700*
061800 D710-RENEWABLE-SCAN-STEP SECTION.
061900 D710-00.
062000     SET FLEET-IDX TO C4-I2
062100     IF PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX) = W-TYPE-NAME
062200         SET W-FOUND TO TRUE
062300         IF PLNT-CLASS OF FLEET-PLANT-REC(FLEET-IDX) = "RENEWABLE"
062400             SET W-IS-RENEWABLE TO TRUE
062500         END-IF
062600     END-IF
062700     ADD 1 TO C4-I2
062800     .
062900 D710-99.
063000     EXIT.
063100******************************************************************
063200* Einzelkraftwerk einspeisen - GENERATED = MIN(Rest-Kapazitaet,
063300* Restbedarf); Eintrag nur bei GENERATED > 0
063400******************************************************************
063500 E100-DISPATCH-PLANT SECTION.
063600 E100-00.
063700     COMPUTE W-GENERATED = W-CEILING - PMW-ENTRY(FLEET-IDX)
063800     IF W-GENERATED > W-REMAINING-DEMAND
063900         MOVE W-REMAINING-DEMAND TO W-GENERATED
064000     END-IF
064100     IF W-GENERATED < 0
064200         MOVE ZERO TO W-GENERATED
064300     END-IF
064400*
064500     ADD W-GENERATED TO PMW-ENTRY(FLEET-IDX)
064600     ADD W-GENERATED TO RES-GENERATED-MW OF MINUTE-RESULT-BODY
064700     SUBTRACT W-GENERATED FROM W-REMAINING-DEMAND
064800*
064900     IF W-GENERATED > 0
065000         MOVE PLNT-NORMALIZED-TYPE OF FLEET-PLANT-REC(FLEET-IDX)
065100                                      TO W-TYPE-NAME
065200         PERFORM E200-ADD-TO-BREAKDOWN
065300     END-IF
065400     .
065500 E100-99.
065600     EXIT.
065700******************************************************************
065800* Solar - wie E100, zusaetzlich Rundung auf 12,5-MW-Schritte
065900* NACH der Bedarfsdeckelung (kann Restbedarf unterschreiten)
066000******************************************************************
066100 E150-DISPATCH-SOLAR-PLANT SECTION.
066200 E150-00.
066300     MOVE W-CEILING TO W-GENERATED
066400     IF W-GENERATED > W-REMAINING-DEMAND
066500         MOVE W-REMAINING-DEMAND TO W-GENERATED
066600     END-IF
066700     IF W-GENERATED < 0
066800         MOVE ZERO TO W-GENERATED
066900     END-IF
067000*
067100     COMPUTE W-STEPS ROUNDED = W-GENERATED / K-SOLAR-STEP
067200     COMPUTE W-GENERATED = W-STEPS * K-SOLAR-STEP
067300*
067400     ADD W-GENERATED TO PMW-ENTRY(FLEET-IDX)
067500     ADD W-GENERATED TO RES-GENERATED-MW OF MINUTE-RESULT-BODY
067600     SUBTRACT W-GENERATED FROM W-REMAINING-DEMAND
067700*
067800     IF W-GENERATED > 0
067900         MOVE "Solar" TO W-TYPE-NAME
068000         PERFORM E200-ADD-TO-BREAKDOWN
068100     END-IF
068200     .
068300 E150-99.
068400     EXIT.
068500******************************************************************
068600* W-TYPE-NAME/W-GENERATED in RES-GEN-BY-TYPE einordnen - vorhan-
068700* denen Eintrag fortschreiben oder neuen anlegen (max. 9 Typen)
068800* Laufindex C4-I2 - E100/E150 stehen zu diesem Zeitpunkt nicht
068900* mehr in einer C4-I1-Schleife, daher unkritisch
069000******************************************************************
069100 E200-ADD-TO-BREAKDOWN SECTION.
069200 E200-00.
069300     MOVE "N" TO W-FOUND-SW
069400     MOVE 1   TO C4-I2
069500     PERFORM E210-BREAKDOWN-SCAN-STEP
069600         UNTIL C4-I2 > RES-TYPE-COUNT OF MINUTE-RESULT-BODY OR W-FOUND
069700*
069800     IF NOT W-FOUND
069900         IF RES-TYPE-COUNT OF MINUTE-RESULT-BODY < K-MAX-BREAKDOWN
070000             ADD 1 TO RES-TYPE-COUNT OF MINUTE-RESULT-BODY
070100             MOVE W-TYPE-NAME TO RES-TYPE-NAME OF MINUTE-RESULT-BODY
070200                             (RES-TYPE-COUNT OF MINUTE-RESULT-BODY)
070300             MOVE W-GENERATED TO RES-TYPE-MW OF MINUTE-RESULT-BODY
070400                             (RES-TYPE-COUNT OF MINUTE-RESULT-BODY)
070500         ELSE
070600             DISPLAY K-MODUL " - AUFTEILUNGSTABELLE VOLL"
070700         END-IF
070800     END-IF
070900     .
071000 E200-99.
071100     EXIT.
071200*
071300 E210-BREAKDOWN-SCAN-STEP SECTION.
071400 E210-00.
071500     IF RES-TYPE-NAME OF MINUTE-RESULT-BODY(C4-I2) = W-TYPE-NAME
071600         ADD W-GENERATED TO RES-TYPE-MW OF MINUTE-RESULT-BODY(C4-I2)
071700         SET W-FOUND TO TRUE
071800     END-IF
071900     ADD 1 TO C4-I2
072000     .
072100 E210-99.
072200     EXIT.
072300******************************************************************
072400* Zeitstempel aufbauen (Blackout-Start + LINK-MINUTE-INDEX Minuten)
072500******************************************************************
072600 B090-FINALIZE SECTION.
072700 B090-00.
072800     COMPUTE C4-ELAPSED-DAYS = LINK-MINUTE-INDEX / 1440
072900     COMPUTE C4-ELAPSED-MIN  =
073000             LINK-MINUTE-INDEX - (C4-ELAPSED-DAYS * 1440)
073100*
073200*    K-BLACKOUT-DATE liegt bewusst am Monatsanfang, so dass ein
073300*    36-Stunden-Lauf nie ueber einen Monatswechsel hinauslaeuft
073400     COMPUTE RES-TS-YYYYMMDD OF MINUTE-RESULT-BODY =
073500             K-BLACKOUT-DATE + C4-ELAPSED-DAYS
073550     COMPUTE C4-ELAPSED-HH = C4-ELAPSED-MIN / 60
073560     COMPUTE C4-ELAPSED-MI = C4-ELAPSED-MIN - (C4-ELAPSED-HH * 60)
073600     COMPUTE RES-TS-HHMMSS OF MINUTE-RESULT-BODY =
073700             (C4-ELAPSED-HH * 10000) + (C4-ELAPSED-MI * 100)
073900     .
074000 B090-99.
074100     EXIT.
